000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LOANDEC.
000300 AUTHOR.         J TAMM.
000400 INSTALLATION.   BALTIC RETAIL BANK - INFORMATION SYSTEMS.
000500 DATE-WRITTEN.   03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.       BANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                               *
001100*   L O A N D E C  -  CONSUMER LOAN DECISION ENGINE             *
001200*                                                               *
001300*   READS A FILE OF LOAN APPLICATIONS (APPLIN), VALIDATES       *
001400*   EACH APPLICANT, DERIVES THE CREDIT SEGMENT FROM THE         *
001500*   PERSONAL CODE, CALCULATES THE LARGEST LOAN THE BANK CAN     *
001600*   APPROVE AND WRITES ONE DECISION RECORD PER APPLICANT TO     *
001700*   APPLDEC.  A ONE-PAGE RUN SUMMARY IS WRITTEN TO APPLRPT.     *
001800*                                                               *
001900*****************************************************************
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/14/94  JT  CR-0001  INITIAL RELEASE.  BATCH REWRITE OF THE   CR-0001 
002500*                        BRANCH LOAN OFFICER WORKSHEET - HANDLES
002600*                        EE APPLICATIONS ONLY.
002700* 06/02/94  JT  CR-0014  ADDED PERSONAL CODE CHECK DIGIT (MOD 11,  CR-0014
002800*                        SECOND WEIGHT SET ON FIRST-PASS 10).
002900* 11/21/94  JT  CR-0033  CORRECTED CREDIT SEGMENT BOUNDARIES PER  CR-0033 
003000*                        CREDIT COMMITTEE MEMO 94-118.
003100* 02/09/95  AK  CR-0051  ADDED LV APPLICATIONS - NEW MAX-AGE TABLE
003200*                        ENTRY AND COUNTRY-CODE EDIT.
003300* 08/30/95  AK  CR-0067  ADDED LT APPLICATIONS.  COUNTRY-CODE
003400*                        EDIT NOW REJECTS ANYTHING BUT EE/LV/LT.
003500* 01/17/96  JT  CR-0079  APPLIC-DATE NOW CARRIED ON THE INPUT     CR-0079 
003600*                        RECORD INSTEAD OF BEING READ FROM THE
003700*                        SYSTEM CLOCK - REQUIRED FOR RERUNS.
003800* 07/05/96  AK  CR-0090  SUMMARY REPORT TOTAL-APPROVED-AMOUNT
003900*                        WAS TRUNCATING ABOVE 999,999 - WIDENED.
004000* 04/22/97  JT  CR-0103  LOAN PERIOD STRETCH LOOP NOW STOPS AT
004100*                        MAXIMUM-LOAN-PERIOD INSTEAD OF LOOPING.
004200* 03/02/98  RV  CR-0118  Y2K REVIEW - CENTURY NOW DERIVED FROM    CR-0118 
004300*                        PERSONAL CODE DIGIT 1 (1800/1900/2000/
004400*                        2100) RATHER THAN ASSUMED 19.  SEE
004500*                        410-DECODE-BIRTH-DATE.
004600* 09/14/98  RV  CR-0121  Y2K REVIEW - APPLIC-DATE ON THE INPUT
004700*                        RECORD CONFIRMED FOUR-DIGIT YEAR, NO
004800*                        CHANGE REQUIRED TO RECORD LAYOUT.
004900* 02/11/99  RV  CR-0126  Y2K SIGN-OFF - REGRESSION RUN AGAINST
005000*                        2000/2001 APPLIC-DATE VALUES CLEAN.
005100* 10/05/00  AK  CR-0140  DEBTOR SEGMENT (MODIFIER ZERO) NOW       CR-0140 
005200*                        REJECTED WITH "NO VALID LOAN FOUND!"
005300*                        RATHER THAN FALLING THROUGH TO THE
005400*                        PERIOD STRETCH LOOP.
005500* 05/19/03  MK  CR-0167  MAXIMUM LOAN AMOUNT CAP MOVED INTO       CR-0167 
005600*                        600-CALCULATE-LOAN SO THE CAP APPLIES
005700*                        AFTER THE STRETCH LOOP, NOT BEFORE.
005800*-----------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT APPLICATIONS-FILE ASSIGN TO APPLIN
006800         ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT DECISIONS-FILE ASSIGN TO APPLDEC
007100         ORGANIZATION IS SEQUENTIAL.
007200*
007300     SELECT SUMMARY-RPT-FILE ASSIGN TO APPLRPT
007400         ORGANIZATION IS SEQUENTIAL.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  APPLICATIONS-FILE
008000     RECORDING MODE F
008100     RECORD CONTAINS 33 CHARACTERS
008200     LABEL RECORD IS STANDARD.
008300 01  APPLICATION-REC.
008400     05  APL-PERSONAL-CODE          PIC X(11).
008500     05  APL-LOAN-AMOUNT            PIC 9(05).
008600     05  APL-LOAN-PERIOD            PIC 9(02).
008700     05  APL-COUNTRY-CODE           PIC X(02).
008800     05  APL-PROCESS-DATE           PIC 9(08).
008900     05  FILLER                     PIC X(05).
009000*
009100 FD  DECISIONS-FILE
009200     RECORDING MODE F
009300     RECORD CONTAINS 71 CHARACTERS
009400     LABEL RECORD IS STANDARD.
009500 01  DECISION-REC.
009600     05  DEC-PERSONAL-CODE          PIC X(11).
009700     05  DEC-STATUS                 PIC X(08).
009800     05  DEC-APPROVED-AMOUNT        PIC 9(05).
009900     05  DEC-APPROVED-PERIOD        PIC 9(02).
010000     05  DEC-ERROR-MESSAGE          PIC X(40).
010100     05  FILLER                     PIC X(05).
010200*
010300 FD  SUMMARY-RPT-FILE
010400     RECORDING MODE F
010500     RECORD CONTAINS 80 CHARACTERS
010600     LABEL RECORD IS STANDARD.
010700 01  RPT-REC                        PIC X(80).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 77  WS-EOF-SWITCH                  PIC X VALUE "N".
011200     88  NO-MORE-APPLICATIONS           VALUE "Y".
011300*
011400*-----------------------------------------------------------------
011500* BUSINESS CONSTANTS - CREDIT COMMITTEE MEMO 94-118, CR-0051,
011600* CR-0067.
011700*-----------------------------------------------------------------
011800 01  WS-LOAN-CONSTANTS.
011900     05  WS-MIN-LOAN-AMOUNT         PIC 9(05) VALUE 02000.
012000     05  WS-MAX-LOAN-AMOUNT         PIC 9(05) VALUE 10000.
012100     05  WS-MIN-LOAN-PERIOD         PIC 9(02) VALUE 12.
012200     05  WS-MAX-LOAN-PERIOD         PIC 9(02) VALUE 60.
012300     05  WS-MAX-PERIOD-YEARS        PIC 9(02) VALUE 05.
012400     05  WS-LIFE-EXPECT-EE          PIC 9(02) VALUE 78.
012500     05  WS-LIFE-EXPECT-LV          PIC 9(02) VALUE 75.
012600     05  WS-LIFE-EXPECT-LT          PIC 9(02) VALUE 76.
012700     05  WS-SEGMENT-1-MODIFIER      PIC 9(05) VALUE 00100.
012800     05  WS-SEGMENT-2-MODIFIER      PIC 9(05) VALUE 00300.
012900     05  WS-SEGMENT-3-MODIFIER      PIC 9(05) VALUE 01000.
013000     05  FILLER                     PIC X(05) VALUE SPACES.
013100*
013200*-----------------------------------------------------------------
013300* RUN COUNTERS - ACCUMULATED OVER THE WHOLE RUN, PRINTED ON THE
013400* SUMMARY REPORT.
013500*-----------------------------------------------------------------
013600 01  WS-RUN-TOTALS.
013700     05  WS-APPLICATIONS-READ       PIC 9(07) COMP.
013800     05  WS-APPLICATIONS-APPROVED   PIC 9(07) COMP.
013900     05  WS-APPLICATIONS-REJECTED   PIC 9(07) COMP.
014000     05  WS-TOTAL-APPROVED-AMOUNT   PIC 9(09).
014100     05  FILLER                     PIC X(05) VALUE SPACES.
014200*
014300*-----------------------------------------------------------------
014400* DECISION WORK AREA - HOLDS THE RESULT FOR THE APPLICATION
014500* CURRENTLY BEING PROCESSED UNTIL IT IS MOVED TO DECISION-REC.
014600*-----------------------------------------------------------------
014700 01  WS-DECISION-WORK-AREA.
014800     05  WS-DECISION-STATUS         PIC X(08).
014900     05  WS-APPROVED-AMOUNT         PIC 9(05).
015000     05  WS-APPROVED-PERIOD         PIC 9(02).
015100     05  WS-ERROR-MESSAGE           PIC X(40).
015200     05  FILLER                     PIC X(05) VALUE SPACES.
015300*
015400*-----------------------------------------------------------------
015500* PERSONAL CODE WORK AREA - THE SAVED CODE IS REDEFINED AS A
015600* TABLE OF SINGLE DIGITS FOR THE CHECK-DIGIT ARITHMETIC.
015700*-----------------------------------------------------------------
015800 01  WS-PERSONAL-CODE-SAVE          PIC X(11).
015900 01  WS-CODE-DIGIT-TABLE REDEFINES WS-PERSONAL-CODE-SAVE.
016000     05  WS-CODE-DIGIT OCCURS 11 TIMES
016100                                    PIC 9.
016200*
016300*-----------------------------------------------------------------
016400* CHECK-DIGIT WEIGHT TABLES - BALTIC PERSONAL CODE STANDARD.
016500* FIRST PASS WEIGHTS 1,2,3,4,5,6,7,8,9,1 ; IF THE REMAINDER
016600* COMES BACK 10, RECOMPUTE WITH 3,4,5,6,7,8,9,1,2,3.
016700*-----------------------------------------------------------------
016800 01  WS-WEIGHT-SET-1-VALUES.
016900     05  FILLER                     PIC 9 VALUE 1.
017000     05  FILLER                     PIC 9 VALUE 2.
017100     05  FILLER                     PIC 9 VALUE 3.
017200     05  FILLER                     PIC 9 VALUE 4.
017300     05  FILLER                     PIC 9 VALUE 5.
017400     05  FILLER                     PIC 9 VALUE 6.
017500     05  FILLER                     PIC 9 VALUE 7.
017600     05  FILLER                     PIC 9 VALUE 8.
017700     05  FILLER                     PIC 9 VALUE 9.
017800     05  FILLER                     PIC 9 VALUE 1.
017900 01  WS-WEIGHT-SET-1 REDEFINES WS-WEIGHT-SET-1-VALUES.
018000     05  WS-WEIGHT-1 OCCURS 10 TIMES
018100                                    PIC 9.
018200*
018300 01  WS-WEIGHT-SET-2-VALUES.
018400     05  FILLER                     PIC 9 VALUE 3.
018500     05  FILLER                     PIC 9 VALUE 4.
018600     05  FILLER                     PIC 9 VALUE 5.
018700     05  FILLER                     PIC 9 VALUE 6.
018800     05  FILLER                     PIC 9 VALUE 7.
018900     05  FILLER                     PIC 9 VALUE 8.
019000     05  FILLER                     PIC 9 VALUE 9.
019100     05  FILLER                     PIC 9 VALUE 1.
019200     05  FILLER                     PIC 9 VALUE 2.
019300     05  FILLER                     PIC 9 VALUE 3.
019400 01  WS-WEIGHT-SET-2 REDEFINES WS-WEIGHT-SET-2-VALUES.
019500     05  WS-WEIGHT-2 OCCURS 10 TIMES
019600                                    PIC 9.
019700*
019800 01  WS-CHECK-DIGIT-WORK.
019900     05  WS-CHECK-SUBSCRIPT         PIC 9(02) COMP.
020000     05  WS-CHECK-SUM-ACCUM         PIC 9(05) COMP.
020100     05  WS-CHECK-QUOTIENT          PIC 9(03) COMP.
020200     05  WS-CHECK-REMAINDER         PIC 9(02) COMP.
020300     05  WS-CHECK-DIGIT-COMPUTED    PIC 9(01).
020400     05  WS-CHECK-DIGIT-GIVEN       PIC 9(01).
020500     05  FILLER                     PIC X(05) VALUE SPACES.
020600*
020700*-----------------------------------------------------------------
020800* DAYS-IN-MONTH TABLE - USED ONLY TO EDIT THE BIRTH DAY EXTRACTED
020900* FROM THE PERSONAL CODE.  NO LEAP-YEAR ADJUSTMENT IS MADE.
021000*-----------------------------------------------------------------
021100 01  WS-DAYS-IN-MONTH-VALUES.
021200     05  FILLER                     PIC 9(02) VALUE 31.
021300     05  FILLER                     PIC 9(02) VALUE 28.
021400     05  FILLER                     PIC 9(02) VALUE 31.
021500     05  FILLER                     PIC 9(02) VALUE 30.
021600     05  FILLER                     PIC 9(02) VALUE 31.
021700     05  FILLER                     PIC 9(02) VALUE 30.
021800     05  FILLER                     PIC 9(02) VALUE 31.
021900     05  FILLER                     PIC 9(02) VALUE 31.
022000     05  FILLER                     PIC 9(02) VALUE 30.
022100     05  FILLER                     PIC 9(02) VALUE 31.
022200     05  FILLER                     PIC 9(02) VALUE 30.
022300     05  FILLER                     PIC 9(02) VALUE 31.
022400 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
022500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
022600                                    PIC 9(02).
022700*
022800*-----------------------------------------------------------------
022900* BIRTH DATE WORK AREA - DECODED FROM THE PERSONAL CODE BY
023000* 410-DECODE-BIRTH-DATE (CR-0118, Y2K CENTURY FIX).
023100*-----------------------------------------------------------------
023200 01  WS-BIRTH-DATE-WORK.
023300     05  WS-CENTURY-DIGIT           PIC 9(01).
023400     05  WS-BIRTH-CENTURY-BASE      PIC 9(04) COMP.
023500     05  WS-BIRTH-YEAR-2-DIGIT      PIC 9(02).
023600     05  WS-BIRTH-MONTH             PIC 9(02).
023700     05  WS-BIRTH-DAY               PIC 9(02).
023800     05  WS-BIRTH-FULL-YEAR         PIC 9(04) COMP.
023900     05  WS-BIRTH-FUTURE-SWITCH     PIC X.
024000         88  BIRTH-DATE-IN-FUTURE      VALUE "Y".
024100     05  FILLER                     PIC X(05) VALUE SPACES.
024200*
024300 01  WS-PROCESS-DATE-SAVE           PIC 9(08).
024400 01  WS-PROCESS-DATE-BROKEN REDEFINES WS-PROCESS-DATE-SAVE.
024500     05  WS-PROC-YEAR               PIC 9(04).
024600     05  WS-PROC-MONTH              PIC 9(02).
024700     05  WS-PROC-DAY                PIC 9(02).
024800*
024900 01  WS-AGE-WORK.
025000     05  WS-AGE-YEARS               PIC 9(03) COMP.
025100     05  WS-MAX-AGE-LIMIT           PIC 9(03) COMP.
025200     05  WS-BIRTHDAY-PASSED-SW      PIC X.
025300         88  BIRTHDAY-ALREADY-PASSED   VALUE "Y".
025400     05  FILLER                     PIC X(05) VALUE SPACES.
025500*
025600*-----------------------------------------------------------------
025700* LOAN CALCULATOR WORK AREA - CR-0103, CR-0140, CR-0167.
025800*-----------------------------------------------------------------
025900 01  WS-LOAN-CALC-WORK.
026000     05  WS-LAST-4-DIGITS           PIC 9(04) COMP.
026100     05  WS-CREDIT-MODIFIER         PIC 9(05) COMP.
026200     05  WS-CALC-PERIOD             PIC 9(03) COMP.
026300     05  WS-HIGHEST-AMOUNT          PIC 9(07) COMP.
026400     05  WS-LOAN-FOUND-SWITCH       PIC X.
026500         88  VALID-LOAN-FOUND          VALUE "Y".
026600     05  FILLER                     PIC X(05) VALUE SPACES.
026700*
026800 01  WS-VALIDATION-SWITCHES.
026900     05  WS-REJECT-SWITCH           PIC X.
027000         88  APPLICATION-REJECTED      VALUE "Y".
027100     05  FILLER                     PIC X(05) VALUE SPACES.
027200*
027300*-----------------------------------------------------------------
027400* SUMMARY REPORT LINES - TWO HEADING LINES AND FOUR TOTAL LINES,
027500* WRITTEN AS A SIX-LINE TABLE OF HEADING AND TOTAL LINES, LOADED
027600* BY VALUE CLAUSE AND PRINTED ONE OCCURRENCE AT A TIME.
027700*-----------------------------------------------------------------
027800 01  WS-RPT-LINES.
027900     02  WS-RPT-HDR-LN1.
028000         03  FILLER                 PIC X(35)
028100                       VALUE "LOAN DECISION ENGINE - RUN SUMMARY".
028200         03  FILLER                 PIC X(45) VALUE SPACES.
028300     02  WS-RPT-HDR-LN2.
028400         03  FILLER                 PIC X(80) VALUE ALL "-".
028500     02  WS-RPT-READ-LINE.
028600         03  FILLER                 PIC X(25)
028700                       VALUE "APPLICATIONS READ       ".
028800         03  WS-RPT-READ-OUT        PIC ZZZ,ZZ9.
028900         03  FILLER                 PIC X(48) VALUE SPACES.
029000     02  WS-RPT-APPR-LINE.
029100         03  FILLER                 PIC X(25)
029200                       VALUE "APPLICATIONS APPROVED   ".
029300         03  WS-RPT-APPR-OUT        PIC ZZZ,ZZ9.
029400         03  FILLER                 PIC X(48) VALUE SPACES.
029500     02  WS-RPT-REJ-LINE.
029600         03  FILLER                 PIC X(25)
029700                       VALUE "APPLICATIONS REJECTED   ".
029800         03  WS-RPT-REJ-OUT         PIC ZZZ,ZZ9.
029900         03  FILLER                 PIC X(48) VALUE SPACES.
030000     02  WS-RPT-AMT-LINE.
030100         03  FILLER                 PIC X(25)
030200                       VALUE "TOTAL APPROVED AMOUNT   ".
030300         03  WS-RPT-AMT-OUT         PIC Z,ZZZ,ZZZ,ZZ9.
030400         03  FILLER                 PIC X(42) VALUE SPACES.
030500 01  WS-RPT-LINES-R REDEFINES WS-RPT-LINES.
030600     02  WS-RPT-LN OCCURS 6 TIMES   PIC X(80).
030700*
030800 77  WS-RPT-LINE-INDEX               PIC 9(02) COMP.
030900*
031000*****************************************************************
031100*                  PROCEDURE DIVISION                           *
031200*****************************************************************
031300 PROCEDURE DIVISION.
031400*
031500*-----------------------------------------------------------------
031600* 000-MAIN-CONTROL - TOP LEVEL OF THE RUN.  OPEN, PROCESS THE
031700* APPLICATIONS FILE TO END OF FILE, PRINT THE SUMMARY, CLOSE.
031800*-----------------------------------------------------------------
031900 000-MAIN-CONTROL.
032000     PERFORM 100-OPEN-FILES.
032100     PERFORM 200-PROCESS-APPLICATIONS THRU 200-PROCESS-EXIT
032200         UNTIL NO-MORE-APPLICATIONS.
032300     PERFORM 700-WRITE-SUMMARY-REPORT.
032400     PERFORM 900-CLOSE-FILES.
032500     STOP RUN.
032600*
032700*-----------------------------------------------------------------
032800* 100-OPEN-FILES - OPENS THE THREE FILES FOR THE RUN AND ZEROES
032900* THE RUN COUNTERS BEFORE THE FIRST APPLICATION IS READ.
033000*-----------------------------------------------------------------
033100 100-OPEN-FILES.
033200     OPEN INPUT  APPLICATIONS-FILE.
033300     OPEN OUTPUT DECISIONS-FILE.
033400     OPEN OUTPUT SUMMARY-RPT-FILE.
033500     MOVE ZERO TO WS-APPLICATIONS-READ.
033600     MOVE ZERO TO WS-APPLICATIONS-APPROVED.
033700     MOVE ZERO TO WS-APPLICATIONS-REJECTED.
033800     MOVE ZERO TO WS-TOTAL-APPROVED-AMOUNT.
033900     MOVE "N" TO WS-EOF-SWITCH.
034000     PERFORM 210-READ-APPLICATION.
034100*
034200*-----------------------------------------------------------------
034300* 200-PROCESS-APPLICATIONS - DECISION ENGINE DRIVER.  ONE PASS
034400* OF THE INPUT FILE, ONE DECISION RECORD WRITTEN PER APPLICANT.
034500*-----------------------------------------------------------------
034600 200-PROCESS-APPLICATIONS.
034700     ADD 1 TO WS-APPLICATIONS-READ.
034800     PERFORM 250-INITIALIZE-DECISION.
034900     PERFORM 300-VALIDATE-APPLICATION THRU 300-VALIDATE-EXIT.
035000*    LOAN AMOUNT/PERIOD ARE ONLY WORKED OUT FOR AN APPLICATION
035100*    THAT PASSED EVERY DEFAULT-VALIDATOR AND AGE-VALIDATOR CHECK.
035200     IF NOT APPLICATION-REJECTED
035300         PERFORM 600-CALCULATE-LOAN THRU 600-CALCULATE-EXIT
035400     END-IF.
035500     PERFORM 260-WRITE-DECISION.
035600     PERFORM 210-READ-APPLICATION.
035700 200-PROCESS-EXIT.
035800     EXIT.
035900*
036000*-----------------------------------------------------------------
036100* 210-READ-APPLICATION - NEXT APPLICATION IN FILE ORDER.  SETS
036200* THE EOF SWITCH ONCE THE LAST RECORD HAS BEEN PROCESSED.
036300*-----------------------------------------------------------------
036400 210-READ-APPLICATION.
036500     READ APPLICATIONS-FILE
036600         AT END
036700             MOVE "Y" TO WS-EOF-SWITCH
036800     END-READ.
036900*
037000*-----------------------------------------------------------------
037100* 250-INITIALIZE-DECISION - CLEARS THE DECISION WORK AREA AND THE
037200* REJECT SWITCH BEFORE THE NEXT APPLICATION IS VALIDATED.
037300*-----------------------------------------------------------------
037400 250-INITIALIZE-DECISION.
037500     MOVE SPACES TO WS-DECISION-STATUS.
037600     MOVE ZERO   TO WS-APPROVED-AMOUNT.
037700     MOVE ZERO   TO WS-APPROVED-PERIOD.
037800     MOVE SPACES TO WS-ERROR-MESSAGE.
037900     MOVE "N"    TO WS-REJECT-SWITCH.
038000*
038100*-----------------------------------------------------------------
038200* 260-WRITE-DECISION - DECISION DATA OBJECT IS WS-DECISION-WORK-
038300* AREA UNTIL IT IS MOVED TO DECISION-REC HERE.
038400*-----------------------------------------------------------------
038500 260-WRITE-DECISION.
038600*    600-CALCULATE-LOAN IS NEVER PERFORMED FOR A REJECTED
038700*    APPLICATION, SO WS-DECISION-STATUS CAN STILL BE SPACES HERE -
038800*    THE REJECT SWITCH IS THE ONLY RELIABLE TEST.
038900     IF APPLICATION-REJECTED
039000         MOVE "REJECTED" TO WS-DECISION-STATUS
039100         MOVE ZERO TO WS-APPROVED-AMOUNT
039200         MOVE ZERO TO WS-APPROVED-PERIOD
039300     END-IF.
039400*    RUN COUNTERS ARE UPDATED HERE, NOT IN 600, SO THEY STAY IN
039500*    STEP WITH WHAT IS ACTUALLY WRITTEN TO DECISIONS-FILE.
039600     IF WS-DECISION-STATUS = "APPROVED"
039700         ADD 1 TO WS-APPLICATIONS-APPROVED
039800         ADD WS-APPROVED-AMOUNT TO WS-TOTAL-APPROVED-AMOUNT
039900     ELSE
040000         ADD 1 TO WS-APPLICATIONS-REJECTED
040100     END-IF.
040200     MOVE APL-PERSONAL-CODE   TO DEC-PERSONAL-CODE.
040300     MOVE WS-DECISION-STATUS  TO DEC-STATUS.
040400     MOVE WS-APPROVED-AMOUNT  TO DEC-APPROVED-AMOUNT.
040500     MOVE WS-APPROVED-PERIOD  TO DEC-APPROVED-PERIOD.
040600     MOVE WS-ERROR-MESSAGE    TO DEC-ERROR-MESSAGE.
040700     WRITE DECISION-REC.
040800*
040900*-----------------------------------------------------------------
041000* 300-VALIDATE-APPLICATION - DEFAULT INPUT VALIDATOR.  CHECKS
041100* RUN IN ORDER, FIRST FAILURE STOPS THE CHAIN (GO TO ...-EXIT).
041200*-----------------------------------------------------------------
041300 300-VALIDATE-APPLICATION.
041400     MOVE "N" TO WS-REJECT-SWITCH.
041500     MOVE APL-PERSONAL-CODE TO WS-PERSONAL-CODE-SAVE.
041600*    CHECK 1 OF 4 - PERSONAL CODE FORMAT, CALENDAR DATE, CHECK DIGIT.
041700     PERFORM 310-CHECK-CODE-FORMAT THRU 310-CHECK-CODE-EXIT.
041800     IF APPLICATION-REJECTED
041900         GO TO 300-VALIDATE-EXIT
042000     END-IF.
042100*    CHECK 2 OF 4 - AGE VALIDATOR (FUTURE BIRTHDATE, MIN/MAX AGE).
042200     PERFORM 400-VALIDATE-AGE THRU 400-VALIDATE-AGE-EXIT.
042300     IF APPLICATION-REJECTED
042400         GO TO 300-VALIDATE-EXIT
042500     END-IF.
042600*    CHECK 3 OF 4 - REQUESTED LOAN AMOUNT WITHIN RANGE.
042700     PERFORM 340-CHECK-AMOUNT-RANGE.
042800     IF APPLICATION-REJECTED
042900         GO TO 300-VALIDATE-EXIT
043000     END-IF.
043100*    CHECK 4 OF 4 - REQUESTED LOAN PERIOD WITHIN RANGE.
043200     PERFORM 350-CHECK-PERIOD-RANGE.
043300 300-VALIDATE-EXIT.
043400     EXIT.
043500*
043600*-----------------------------------------------------------------
043700* 310-CHECK-CODE-FORMAT - FIRST OF THE FOUR DEFAULT-VALIDATOR
043800* CHECKS.  THE PERSONAL CODE MUST BE ALL NUMERIC, ITS EMBEDDED
043900* MONTH/DAY MUST BE A REAL CALENDAR DATE, AND ITS CHECK DIGIT
044000* (POSITION 11) MUST MATCH THE MOD-11 COMPUTATION OF 320.
044100*-----------------------------------------------------------------
044200 310-CHECK-CODE-FORMAT.
044300     IF APL-PERSONAL-CODE NOT NUMERIC
044400         MOVE "Y" TO WS-REJECT-SWITCH
044500         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
044600         GO TO 310-CHECK-CODE-EXIT
044700     END-IF.
044800     PERFORM 330-CHECK-MONTH-DAY THRU 330-CHECK-MONTH-DAY-EXIT.
044900     IF APPLICATION-REJECTED
045000         GO TO 310-CHECK-CODE-EXIT
045100     END-IF.
045200     PERFORM 320-COMPUTE-CHECK-DIGIT
045300         THRU 320-COMPUTE-CHECK-DIGIT-EXIT.
045400     MOVE WS-CODE-DIGIT (11) TO WS-CHECK-DIGIT-GIVEN.
045500     IF WS-CHECK-DIGIT-COMPUTED NOT = WS-CHECK-DIGIT-GIVEN
045600         MOVE "Y" TO WS-REJECT-SWITCH
045700         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
045800     END-IF.
045900 310-CHECK-CODE-EXIT.
046000     EXIT.
046100*
046200*-----------------------------------------------------------------
046300* 320-COMPUTE-CHECK-DIGIT - MOD 11 OVER DIGITS 1-10, WEIGHT SET
046400* 1.  IF THE REMAINDER IS 10, RECOMPUTE WITH WEIGHT SET 2 ; IF
046500* STILL 10, THE CHECK DIGIT IS TAKEN AS ZERO (CR-0014).
046600*-----------------------------------------------------------------
046700 320-COMPUTE-CHECK-DIGIT.
046800*    FIRST PASS - WEIGHT SET 1 OVER THE TEN PERSONAL-CODE DIGITS.
046900     MOVE ZERO TO WS-CHECK-SUM-ACCUM.
047000     MOVE 1 TO WS-CHECK-SUBSCRIPT.
047100     PERFORM 321-ACCUM-WEIGHT-1
047200         UNTIL WS-CHECK-SUBSCRIPT > 10.
047300     DIVIDE WS-CHECK-SUM-ACCUM BY 11
047400         GIVING WS-CHECK-QUOTIENT
047500         REMAINDER WS-CHECK-REMAINDER.
047600*    A REMAINDER OF 0-9 IS USED AS THE CHECK DIGIT DIRECTLY.
047700     IF WS-CHECK-REMAINDER NOT = 10
047800         MOVE WS-CHECK-REMAINDER TO WS-CHECK-DIGIT-COMPUTED
047900         GO TO 320-COMPUTE-CHECK-DIGIT-EXIT
048000     END-IF.
048100*    REMAINDER 10 FALLS THROUGH TO THE SECOND PASS - WEIGHT SET 2.
048200     MOVE ZERO TO WS-CHECK-SUM-ACCUM.
048300     MOVE 1 TO WS-CHECK-SUBSCRIPT.
048400     PERFORM 322-ACCUM-WEIGHT-2
048500         UNTIL WS-CHECK-SUBSCRIPT > 10.
048600     DIVIDE WS-CHECK-SUM-ACCUM BY 11
048700         GIVING WS-CHECK-QUOTIENT
048800         REMAINDER WS-CHECK-REMAINDER.
048900*    IF THE SECOND PASS ALSO COMES BACK 10, THE CHECK DIGIT IS
049000*    FORCED TO ZERO RATHER THAN LEFT UNRESOLVED (CR-0014).
049100     IF WS-CHECK-REMAINDER NOT = 10
049200         MOVE WS-CHECK-REMAINDER TO WS-CHECK-DIGIT-COMPUTED
049300     ELSE
049400         MOVE ZERO TO WS-CHECK-DIGIT-COMPUTED
049500     END-IF.
049600 320-COMPUTE-CHECK-DIGIT-EXIT.
049700     EXIT.
049800*
049900*-----------------------------------------------------------------
050000* 321-ACCUM-WEIGHT-1 - ONE TERM OF THE FIRST-PASS CHECKSUM.
050100* PERFORMED BY 320 FOR SUBSCRIPTS 1 THRU 10 ; MULTIPLIES THE
050200* PERSONAL CODE DIGIT AT THE SUBSCRIPT BY THE WEIGHT-SET-1
050300* VALUE AT THE SAME SUBSCRIPT AND ADDS IT INTO THE RUNNING SUM.
050400*-----------------------------------------------------------------
050500 321-ACCUM-WEIGHT-1.
050600     COMPUTE WS-CHECK-SUM-ACCUM = WS-CHECK-SUM-ACCUM +
050700         (WS-CODE-DIGIT (WS-CHECK-SUBSCRIPT) *
050800          WS-WEIGHT-1 (WS-CHECK-SUBSCRIPT)).
050900     ADD 1 TO WS-CHECK-SUBSCRIPT.
051000*
051100*-----------------------------------------------------------------
051200* 322-ACCUM-WEIGHT-2 - SAME TERM-BY-TERM ACCUMULATION AS 321,
051300* USING THE WEIGHT-SET-2 TABLE.  ONLY REACHED WHEN THE FIRST
051400* PASS CAME BACK WITH REMAINDER 10 (CR-0014).
051500*-----------------------------------------------------------------
051600 322-ACCUM-WEIGHT-2.
051700     COMPUTE WS-CHECK-SUM-ACCUM = WS-CHECK-SUM-ACCUM +
051800         (WS-CODE-DIGIT (WS-CHECK-SUBSCRIPT) *
051900          WS-WEIGHT-2 (WS-CHECK-SUBSCRIPT)).
052000     ADD 1 TO WS-CHECK-SUBSCRIPT.
052100*
052200*-----------------------------------------------------------------
052300* 330-CHECK-MONTH-DAY - THE MONTH AND DAY EMBEDDED IN POSITIONS
052400* 4-5 AND 6-7 OF THE PERSONAL CODE MUST BE A REAL CALENDAR DATE.
052500* NO LEAP-YEAR TABLE ENTRY IS CARRIED FOR FEBRUARY 29 -
052600* WS-DAYS-IN-MONTH-TABLE ENTRY 2 IS A FLAT 28, SO DAY 29 IS
052700* TREATED AS AN INVALID CALENDAR DATE UNTIL CREDIT COMMITTEE
052800* RULES OTHERWISE.
052900*-----------------------------------------------------------------
053000 330-CHECK-MONTH-DAY.
053100     MOVE APL-PERSONAL-CODE (4:2) TO WS-BIRTH-MONTH.
053200     MOVE APL-PERSONAL-CODE (6:2) TO WS-BIRTH-DAY.
053300*    MONTH OUT OF RANGE FAILS BEFORE THE DAY IS EVEN LOOKED AT,
053400*    SINCE WS-DAYS-IN-MONTH (WS-BIRTH-MONTH) WOULD SUBSCRIPT
053500*    OUT OF BOUNDS ON A BAD MONTH.
053600     IF WS-BIRTH-MONTH < 1 OR WS-BIRTH-MONTH > 12
053700         MOVE "Y" TO WS-REJECT-SWITCH
053800         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
053900         GO TO 330-CHECK-MONTH-DAY-EXIT
054000     END-IF.
054100     IF WS-BIRTH-DAY < 1 OR
054200        WS-BIRTH-DAY > WS-DAYS-IN-MONTH (WS-BIRTH-MONTH)
054300         MOVE "Y" TO WS-REJECT-SWITCH
054400         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
054500     END-IF.
054600 330-CHECK-MONTH-DAY-EXIT.
054700     EXIT.
054800*
054900*-----------------------------------------------------------------
055000* 340-CHECK-AMOUNT-RANGE - REQUESTED AMOUNT MUST FALL WITHIN THE
055100* MINIMUM/MAXIMUM LOAN AMOUNT LIMITS REGARDLESS OF WHAT THE
055200* CUSTOMER'S CREDIT SEGMENT CAN ACTUALLY SUPPORT - THAT CHECK
055300* COMES LATER IN 600-CALCULATE-LOAN.
055400*-----------------------------------------------------------------
055500 340-CHECK-AMOUNT-RANGE.
055600*    BOTH ENDS OF THE RANGE ARE INCLUSIVE - EXACTLY WS-MIN-LOAN-
055700*    AMOUNT OR EXACTLY WS-MAX-LOAN-AMOUNT PASSES THIS CHECK.
055800     IF APL-LOAN-AMOUNT < WS-MIN-LOAN-AMOUNT OR
055900        APL-LOAN-AMOUNT > WS-MAX-LOAN-AMOUNT
056000         MOVE "Y" TO WS-REJECT-SWITCH
056100         MOVE "Invalid loan amount!" TO WS-ERROR-MESSAGE
056200     END-IF.
056300*
056400*-----------------------------------------------------------------
056500* 350-CHECK-PERIOD-RANGE - REQUESTED PERIOD MUST FALL WITHIN THE
056600* MINIMUM/MAXIMUM LOAN PERIOD LIMITS.  THE LAST OF THE FOUR
056700* DEFAULT-VALIDATOR CHECKS IN THE CHAIN STARTED AT 300.
056800*-----------------------------------------------------------------
056900 350-CHECK-PERIOD-RANGE.
057000*    PERIOD IS IN WHOLE MONTHS ; SAME INCLUSIVE-RANGE TREATMENT
057100*    AS THE AMOUNT CHECK ABOVE.
057200     IF APL-LOAN-PERIOD < WS-MIN-LOAN-PERIOD OR
057300        APL-LOAN-PERIOD > WS-MAX-LOAN-PERIOD
057400         MOVE "Y" TO WS-REJECT-SWITCH
057500         MOVE "Invalid loan period!" TO WS-ERROR-MESSAGE
057600     END-IF.
057700*
057800*-----------------------------------------------------------------
057900* 400-VALIDATE-AGE - INPUT AGE VALIDATOR.  THREE CHECKS IN
058000* ORDER : THE BIRTHDATE CANNOT FALL AFTER THE RUN DATE, THE
058100* APPLICANT MUST BE AT LEAST 18, AND THE APPLICANT MUST NOT BE
058200* OLDER THAN THE EXPECTED LIFETIME FOR THE COUNTRY ON THE
058300* APPLICATION (430).  FIRST FAILURE STOPS THE CHAIN.
058400*-----------------------------------------------------------------
058500 400-VALIDATE-AGE.
058600     MOVE APL-PROCESS-DATE TO WS-PROCESS-DATE-SAVE.
058700     PERFORM 410-DECODE-BIRTH-DATE.
058800     PERFORM 420-COMPUTE-AGE-YEARS THRU 420-COMPUTE-AGE-EXIT.
058900     IF BIRTH-DATE-IN-FUTURE
059000         MOVE "Y" TO WS-REJECT-SWITCH
059100         MOVE "Birthdate is in the future" TO WS-ERROR-MESSAGE
059200         GO TO 400-VALIDATE-AGE-EXIT
059300     END-IF.
059400*    UNDER-18 IS REJECTED OUTRIGHT, AHEAD OF THE COUNTRY-SPECIFIC
059500*    MAXIMUM-AGE CHECK THAT FOLLOWS.
059600     IF WS-AGE-YEARS < 18
059700         MOVE "Y" TO WS-REJECT-SWITCH
059800         MOVE "Age is not valid to apply for a loan!"
059900             TO WS-ERROR-MESSAGE
060000         GO TO 400-VALIDATE-AGE-EXIT
060100     END-IF.
060200     PERFORM 430-CHECK-MAX-AGE-BY-COUNTRY
060300         THRU 430-CHECK-MAX-AGE-EXIT.
060400 400-VALIDATE-AGE-EXIT.
060500     EXIT.
060600*
060700*-----------------------------------------------------------------
060800* 410-DECODE-BIRTH-DATE - CENTURY FROM PERSONAL CODE DIGIT 1.
060900* 1,2=1800S 3,4=1900S 5,6=2000S OTHERWISE 2100S (CR-0118, Y2K
061000* REVIEW - DO NOT ASSUME 19 ON THE FRONT OF THE YEAR).
061100*-----------------------------------------------------------------
061200 410-DECODE-BIRTH-DATE.
061300     MOVE APL-PERSONAL-CODE (1:1) TO WS-CENTURY-DIGIT.            CR-0118 
061400     EVALUATE TRUE
061500         WHEN WS-CENTURY-DIGIT = 1 OR WS-CENTURY-DIGIT = 2
061600             MOVE 1800 TO WS-BIRTH-CENTURY-BASE
061700         WHEN WS-CENTURY-DIGIT = 3 OR WS-CENTURY-DIGIT = 4
061800             MOVE 1900 TO WS-BIRTH-CENTURY-BASE
061900         WHEN WS-CENTURY-DIGIT = 5 OR WS-CENTURY-DIGIT = 6
062000             MOVE 2000 TO WS-BIRTH-CENTURY-BASE
062100         WHEN OTHER
062200             MOVE 2100 TO WS-BIRTH-CENTURY-BASE
062300     END-EVALUATE.
062400*    MONTH/DAY ARE RE-EXTRACTED HERE INSTEAD OF CARRIED OVER FROM
062500*    330, SINCE 400-VALIDATE-AGE CAN BE REACHED ON ITS OWN PASS.
062600     MOVE APL-PERSONAL-CODE (2:2) TO WS-BIRTH-YEAR-2-DIGIT.
062700     MOVE APL-PERSONAL-CODE (4:2) TO WS-BIRTH-MONTH.
062800     MOVE APL-PERSONAL-CODE (6:2) TO WS-BIRTH-DAY.
062900     ADD WS-BIRTH-CENTURY-BASE WS-BIRTH-YEAR-2-DIGIT
063000         GIVING WS-BIRTH-FULL-YEAR.
063100*
063200*-----------------------------------------------------------------
063300* 420-COMPUTE-AGE-YEARS - AGE IN WHOLE YEARS AS OF THE RUN DATE.
063400* A BIRTH DATE LATER THAN THE RUN DATE IS IMPOSSIBLE AND EXITS
063500* EARLY WITH THE FUTURE-DATE SWITCH SET ; OTHERWISE THE YEARS
063600* ARE SUBTRACTED AND ONE IS TAKEN BACK OFF IF THIS YEAR'S
063700* BIRTHDAY HAS NOT YET BEEN REACHED BY THE RUN DATE.
063800*-----------------------------------------------------------------
063900 420-COMPUTE-AGE-YEARS.
064000     MOVE "N" TO WS-BIRTH-FUTURE-SWITCH.
064100     IF WS-BIRTH-FULL-YEAR > WS-PROC-YEAR
064200         MOVE "Y" TO WS-BIRTH-FUTURE-SWITCH
064300         GO TO 420-COMPUTE-AGE-EXIT
064400     END-IF.
064500     IF WS-BIRTH-FULL-YEAR = WS-PROC-YEAR
064600         IF WS-BIRTH-MONTH > WS-PROC-MONTH
064700             MOVE "Y" TO WS-BIRTH-FUTURE-SWITCH
064800             GO TO 420-COMPUTE-AGE-EXIT
064900         END-IF
065000         IF WS-BIRTH-MONTH = WS-PROC-MONTH AND
065100            WS-BIRTH-DAY > WS-PROC-DAY
065200             MOVE "Y" TO WS-BIRTH-FUTURE-SWITCH
065300             GO TO 420-COMPUTE-AGE-EXIT
065400         END-IF
065500     END-IF.
065600     MOVE "Y" TO WS-BIRTHDAY-PASSED-SW.
065700     IF WS-PROC-MONTH < WS-BIRTH-MONTH
065800         MOVE "N" TO WS-BIRTHDAY-PASSED-SW
065900     END-IF.
066000     IF WS-PROC-MONTH = WS-BIRTH-MONTH AND
066100        WS-PROC-DAY < WS-BIRTH-DAY
066200         MOVE "N" TO WS-BIRTHDAY-PASSED-SW
066300     END-IF.
066400     SUBTRACT WS-BIRTH-FULL-YEAR FROM WS-PROC-YEAR
066500         GIVING WS-AGE-YEARS.
066600     IF NOT BIRTHDAY-ALREADY-PASSED
066700         SUBTRACT 1 FROM WS-AGE-YEARS
066800     END-IF.
066900 420-COMPUTE-AGE-EXIT.
067000     EXIT.
067100*
067200*-----------------------------------------------------------------
067300* 430-CHECK-MAX-AGE-BY-COUNTRY - MAXIMUM ACCEPTABLE AGE IS THE
067400* COUNTRY'S EXPECTED LIFETIME LESS THE MAXIMUM LOAN PERIOD IN
067500* YEARS (EE 73, LV 70, LT 71).  ANY OTHER COUNTRY CODE REJECTS.
067600*-----------------------------------------------------------------
067700 430-CHECK-MAX-AGE-BY-COUNTRY.
067800*    WS-MAX-PERIOD-YEARS IS THE MAXIMUM LOAN PERIOD EXPRESSED IN
067900*    YEARS RATHER THAN MONTHS, SO THE LIMIT LEAVES ROOM FOR THE
068000*    LONGEST LOAN ON OFFER TO BE PAID OFF WITHIN THE LIFETIME.
068100     EVALUATE APL-COUNTRY-CODE
068200         WHEN "EE"
068300             COMPUTE WS-MAX-AGE-LIMIT =
068400                 WS-LIFE-EXPECT-EE - WS-MAX-PERIOD-YEARS
068500         WHEN "LV"
068600             COMPUTE WS-MAX-AGE-LIMIT =
068700                 WS-LIFE-EXPECT-LV - WS-MAX-PERIOD-YEARS
068800         WHEN "LT"
068900             COMPUTE WS-MAX-AGE-LIMIT =
069000                 WS-LIFE-EXPECT-LT - WS-MAX-PERIOD-YEARS
069100         WHEN OTHER
069200             MOVE "Y" TO WS-REJECT-SWITCH
069300             MOVE "Age is not valid to apply for a loan!"
069400                 TO WS-ERROR-MESSAGE
069500             GO TO 430-CHECK-MAX-AGE-EXIT
069600     END-EVALUATE.
069700*    AGE EQUAL TO THE LIMIT IS STILL TOO OLD - NOT < MEANS THE
069800*    BORDERLINE CASE FAILS, NOT PASSES.
069900     IF WS-AGE-YEARS NOT < WS-MAX-AGE-LIMIT
070000         MOVE "Y" TO WS-REJECT-SWITCH
070100         MOVE "Age is not valid to apply for a loan!"
070200             TO WS-ERROR-MESSAGE
070300     END-IF.
070400 430-CHECK-MAX-AGE-EXIT.
070500     EXIT.
070600*
070700*-----------------------------------------------------------------
070800* 500-COMPUTE-CREDIT-MODIFIER - CREDIT MODIFIER CALCULATOR.  THE
070900* LAST FOUR DIGITS OF THE PERSONAL CODE SELECT ONE OF FOUR
071000* CREDIT SEGMENTS, EACH WITH ITS OWN MODIFIER ; THE MODIFIER
071100* DRIVES HOW MUCH LOAN 600-CALCULATE-LOAN CAN OFFER PER MONTH
071200* OF PERIOD.  SEGMENT 0000-2499 IS TREATED AS A DEBTOR AND
071300* CARRIES NO MODIFIER AT ALL (CR-0140).
071400*-----------------------------------------------------------------
071500 500-COMPUTE-CREDIT-MODIFIER.
071600     MOVE APL-PERSONAL-CODE (8:4) TO WS-LAST-4-DIGITS.
071700     EVALUATE TRUE
071800         WHEN WS-LAST-4-DIGITS < 2500
071900             MOVE ZERO TO WS-CREDIT-MODIFIER
072000         WHEN WS-LAST-4-DIGITS < 5000
072100             MOVE WS-SEGMENT-1-MODIFIER TO WS-CREDIT-MODIFIER
072200         WHEN WS-LAST-4-DIGITS < 7500
072300             MOVE WS-SEGMENT-2-MODIFIER TO WS-CREDIT-MODIFIER
072400         WHEN OTHER
072500             MOVE WS-SEGMENT-3-MODIFIER TO WS-CREDIT-MODIFIER
072600     END-EVALUATE.
072700*
072800*-----------------------------------------------------------------
072900* 600-CALCULATE-LOAN - DEFAULT LOAN CALCULATOR.  A DEBTOR
073000* (MODIFIER ZERO) IS REFUSED OUTRIGHT (CR-0140).  OTHERWISE THE
073100* PERIOD IS STRETCHED ONE MONTH AT A TIME UNTIL THE HIGHEST
073200* VALID AMOUNT AT LEAST COVERS THE MINIMUM LOAN AMOUNT, THEN THE
073300* MAXIMUM LOAN AMOUNT CAP IS APPLIED (CR-0167).
073400*-----------------------------------------------------------------
073500 600-CALCULATE-LOAN.
073600     PERFORM 500-COMPUTE-CREDIT-MODIFIER.
073700     MOVE "N" TO WS-LOAN-FOUND-SWITCH.
073800     IF WS-CREDIT-MODIFIER = ZERO
073900         MOVE "REJECTED" TO WS-DECISION-STATUS
074000         MOVE "No valid loan found!" TO WS-ERROR-MESSAGE
074100         GO TO 600-CALCULATE-EXIT
074200     END-IF.
074300     MOVE APL-LOAN-PERIOD TO WS-CALC-PERIOD.
074400*    STARTS THE STRETCH AT THE REQUESTED PERIOD - A SHORTER
074500*    PERIOD THAN ASKED FOR IS NEVER OFFERED.
074600     PERFORM 610-FIND-MINIMUM-PERIOD
074700         UNTIL VALID-LOAN-FOUND
074800            OR WS-CALC-PERIOD > WS-MAX-LOAN-PERIOD.
074900*    LOOP CAN END TWO WAYS - A VALID PERIOD WAS FOUND, OR THE
075000*    PERIOD RAN PAST THE MAXIMUM WITHOUT ONE ; ONLY THE FIRST IS
075100*    AN APPROVAL.
075200     IF VALID-LOAN-FOUND
075300            AND WS-CALC-PERIOD NOT > WS-MAX-LOAN-PERIOD
075400         MOVE "APPROVED" TO WS-DECISION-STATUS
075500*        THE HIGHEST VALID AMOUNT AT THIS PERIOD CAN STILL
075600*        EXCEED THE BANK'S OVERALL MAXIMUM, SO IT IS CAPPED
075700*        HERE BEFORE BEING OFFERED TO THE APPLICANT (CR-0167).
075800         IF WS-HIGHEST-AMOUNT > WS-MAX-LOAN-AMOUNT
075900             MOVE WS-MAX-LOAN-AMOUNT TO WS-APPROVED-AMOUNT        CR-0167
076000         ELSE
076100             MOVE WS-HIGHEST-AMOUNT TO WS-APPROVED-AMOUNT
076200         END-IF
076300         MOVE WS-CALC-PERIOD TO WS-APPROVED-PERIOD
076400         MOVE SPACES TO WS-ERROR-MESSAGE
076500     ELSE
076600         MOVE "REJECTED" TO WS-DECISION-STATUS
076700         MOVE ZERO TO WS-APPROVED-AMOUNT
076800         MOVE ZERO TO WS-APPROVED-PERIOD
076900         MOVE "No valid loan found!" TO WS-ERROR-MESSAGE
077000     END-IF.
077100 600-CALCULATE-EXIT.
077200     EXIT.
077300*
077400*-----------------------------------------------------------------
077500* 610-FIND-MINIMUM-PERIOD - ONE STEP OF THE PERIOD-STRETCH LOOP.
077600* HIGHEST VALID AMOUNT AT THE CURRENT PERIOD IS MODIFIER TIMES
077700* PERIOD ; IF THAT STILL FALLS SHORT OF THE MINIMUM LOAN AMOUNT
077800* THE PERIOD IS LENGTHENED BY ONE MONTH AND TRIED AGAIN BY THE
077900* PERFORM UNTIL IN 600.
078000*-----------------------------------------------------------------
078100 610-FIND-MINIMUM-PERIOD.
078200     COMPUTE WS-HIGHEST-AMOUNT =
078300         WS-CREDIT-MODIFIER * WS-CALC-PERIOD.
078400     IF WS-HIGHEST-AMOUNT NOT < WS-MIN-LOAN-AMOUNT
078500         MOVE "Y" TO WS-LOAN-FOUND-SWITCH
078600     ELSE
078700         ADD 1 TO WS-CALC-PERIOD
078800     END-IF.
078900*
079000*-----------------------------------------------------------------
079100* 700-WRITE-SUMMARY-REPORT - TOTALS-ONLY SUMMARY, NO CONTROL
079200* BREAKS.  HEADING LINES ARE LOADED BY VALUE CLAUSE ; TOTAL
079300* LINES ARE EDITED HERE BEFORE THE SIX-LINE TABLE IS PRINTED.
079400*-----------------------------------------------------------------
079500 700-WRITE-SUMMARY-REPORT.
079600*    THE FOUR RUN COUNTERS ARE EDITED INTO THE FOUR TOTAL-LINE
079700*    OUTPUT FIELDS BEFORE THE TABLE IS WALKED BY 710.
079800     MOVE WS-APPLICATIONS-READ     TO WS-RPT-READ-OUT.
079900     MOVE WS-APPLICATIONS-APPROVED TO WS-RPT-APPR-OUT.
080000     MOVE WS-APPLICATIONS-REJECTED TO WS-RPT-REJ-OUT.
080100     MOVE WS-TOTAL-APPROVED-AMOUNT TO WS-RPT-AMT-OUT.
080200     MOVE 1 TO WS-RPT-LINE-INDEX.
080300     PERFORM 710-WRITE-RPT-LINE
080400         VARYING WS-RPT-LINE-INDEX FROM 1 BY 1
080500         UNTIL WS-RPT-LINE-INDEX > 6.
080600*
080700*-----------------------------------------------------------------
080800* 710-WRITE-RPT-LINE - THE HEADING LINE (OCCURRENCE 1) STARTS A
080900* NEW PAGE ; THE REMAINING FIVE LINES OF THE TABLE SINGLE-SPACE
081000* DOWN THE PAGE BEHIND IT.
081100*-----------------------------------------------------------------
081200 710-WRITE-RPT-LINE.
081300     MOVE WS-RPT-LN (WS-RPT-LINE-INDEX) TO RPT-REC.
081400     IF WS-RPT-LINE-INDEX = 1
081500         WRITE RPT-REC AFTER ADVANCING TOP-OF-FORM
081600     ELSE
081700         WRITE RPT-REC AFTER ADVANCING 1 LINE
081800     END-IF.
081900*
082000*-----------------------------------------------------------------
082100* 900-CLOSE-FILES - END OF RUN.  ALL THREE FILES ARE CLOSED HERE
082200* AND ONLY HERE, AFTER THE APPLICATIONS FILE HAS BEEN READ TO
082300* END AND THE SUMMARY REPORT HAS BEEN PRINTED.
082400*-----------------------------------------------------------------
082500 900-CLOSE-FILES.
082600     CLOSE APPLICATIONS-FILE.
082700     CLOSE DECISIONS-FILE.
082800     CLOSE SUMMARY-RPT-FILE.
